000100*
000110* SELECT CLAUSE FOR THE RUN-LEVEL CONTROL SUMMARY REPORT.
000120* 05/02/88 VBC - CREATED.
000130*
000140     SELECT  RUN-SUMMARY-FILE  ASSIGN  TO  "RUN-SUMMARY-REPORT"
000150             ORGANIZATION  LINE SEQUENTIAL
000160             FILE STATUS   IS  RUN-SUMMARY-STATUS.
000170*
