000100*******************************************************************
000110*                                                                  *
000120*   PY100 - HOURLY PAYROLL BATCH DRIVER                            *
000130*        READS THE TIMESHEET HEADER FILE AGAINST THE DAILY         *
000140*        ATTENDANCE DETAIL FILE IN EMPLOYEE-ID SEQUENCE, CALLS     *
000150*        PY110 AND PY120 TO SUMMARISE AND PRICE EACH EMPLOYEE,     *
000160*        PRINTS THE SALARY SLIP REPORT AND THE RUN CONTROL         *
000170*        SUMMARY.                                                  *
000180*                                                                  *
000190*******************************************************************
000200* CALLS............... PY110, PY120.
000210* FILES READ.......... TIMESHEET-HEADER, DAILY-ATTENDANCE.
000220* FILES WRITTEN....... SALARY-SLIP-REPORT, RUN-SUMMARY-REPORT.
000230*
000240* CHANGE LOG.
000250* 08/01/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM, REPLACES
000260*                THE OLD CARD-IMAGE TIME CARD RUN.
000270* 02/11/90 VBC - ADDED THE EMPLOYEE-ID CROSS-CHECK CALL TO PY110,
000280*                SEE PY110 CHANGE LOG.
000290* 09/19/98 TRP - Y2K TKT PR-1141 NO DATE MATH PERFORMED IN THIS
000300*                PROGRAM, REVIEWED, NO CHANGE NEEDED.
000310* 06/30/03 TRP - TKT PR-2304 DETAIL GATHER LOOP RAISED TO 31
000320*                ENTRIES TO MATCH PY110.
000330* 01/25/07 TRP - TKT PR-2347 SLIP NOW FORCES A PAGE BREAK PER
000340*                EMPLOYEE, PAYROLL WERE CUTTING SLIPS BY HAND.
000350* 04/09/08 DCN - TKT PR-2610 GATHER TABLE BOUNDS CHECKED AGAINST
000360*                31 ENTRIES TO AVOID A SUBSCRIPT OVERRUN ON A BAD
000370*                DETAIL DECK.
000380* 11/14/11 DCN - TKT PR-2890 RUN SUMMARY NOW CARRIES A DETAIL LINE
000390*                PER EMPLOYEE IN ADDITION TO THE GRAND TOTAL.
000400* 03/02/12 DCN - TKT PR-2944 EMPLOYEE INFORMATION BLOCK ON THE SLIP
000410*                NOW PRINTS EMAIL AND BANK ACCOUNT, PAYROLL NEEDED
000420*                THEM FOR THE DIRECT-DEPOSIT RECONCILIATION.  RUN
000430*                SUMMARY DETAIL LINE NOW CARRIES A SEQUENCE NUMBER
000440*                AND THE NET SALARY FOR EACH SUCCESSFUL EMPLOYEE.
000450*                SLIP FOOTER NOW SHOWS THE RUN DATE AND AN HR
000460*                CONTACT LINE FOR SLIP QUESTIONS.
000470* 07/18/12 DCN - TKT PR-2951 SLIP LETTERHEAD CORRECTED TO THE
000480*                CURRENT COMPANY NAME AND ADDRESS, SEE TYPE PAGE
000490*                HEADING BELOW.  RUN-SUMMARY-FILE RECORD WIDENED TO
000500*                132 (SEE FDPYRSUM) SO THE TOTALS LINE STOPS
000510*                TRUNCATING THE TOTAL PAYROLL FIGURE.
000520*
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.  PY100.
000550 AUTHOR.  V B CONRAD.
000560 INSTALLATION.  PAYROLL SYSTEMS.
000570 DATE-WRITTEN.  08/01/88.
000580 DATE-COMPILED.
000590 SECURITY.  PAYROLL DEPARTMENT USE ONLY.
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  IBM-370.
000640 OBJECT-COMPUTER.  IBM-370.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690*
000700     COPY "selpytshd.cob".
000710     COPY "selpyatnd.cob".
000720     COPY "selpyslip.cob".
000730     COPY "selpyrsum.cob".
000740*
000750 DATA DIVISION.
000760 FILE SECTION.
000770*
000780     COPY "fdpytshd.cob".
000790     COPY "fdpyatnd.cob".
000800*
000810 FD  SLIP-REPORT-FILE
000820     RECORD CONTAINS 132 CHARACTERS
000830     REPORT IS SALARY-SLIP-REPORT.
000840*
000850     COPY "fdpyrsum.cob".
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890 01  WS-FILE-STATUS-CODES.
000900     03  TSH-HEADER-STATUS          PIC X(02).
000910     03  ATD-DETAIL-STATUS          PIC X(02).
000920     03  SLIP-REPORT-STATUS         PIC X(02).
000930     03  RUN-SUMMARY-STATUS         PIC X(02).
000940     03  FILLER                     PIC X(01).
000950*
000960 01  WS-END-SWITCHES.
000970     03  WS-EOF-HEADER-SW           PIC X(01).
000980         88  WS-EOF-HEADER             VALUE "Y".
000990         88  WS-NOT-EOF-HEADER         VALUE "N".
001000     03  WS-EOF-DETAIL-SW           PIC X(01).
001010         88  WS-EOF-DETAIL             VALUE "Y".
001020         88  WS-NOT-EOF-DETAIL         VALUE "N".
001030     03  FILLER                     PIC X(01).
001040*
001050 01  WS-RUN-DATE-FIELDS.
001060     03  WS-RUN-DATE-CCYYMMDD       PIC 9(08).
001070     03  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-CCYYMMDD.
001080         05  WS-RUN-DATE-CCYY       PIC 9(04).
001090         05  WS-RUN-DATE-MM         PIC 9(02).
001100         05  WS-RUN-DATE-DD         PIC 9(02).
001110     03  FILLER                     PIC X(01).
001120*
001130 01  WS-GATHER-FIELDS.
001140     03  WS-GATHER-COUNT            PIC 9(03)     COMP.
001150     03  WS-RUN-SEQ-NO              PIC 9(04)     COMP.
001160     03  WS-EMP-STATUS-DESC         PIC X(21).
001170     03  FILLER                     PIC X(01).
001180*
001190 01  WS-ATTENDANCE-TABLE.
001200     03  LK-ATD-ENTRY  OCCURS 31 TIMES INDEXED BY WS-ATD-IDX.
001210         05  LK-ATD-EMPLOYEE-ID     PIC X(06).
001220         05  LK-ATD-WORK-DATE       PIC X(10).
001230         05  LK-ATD-DAY-NAME        PIC X(09).
001240         05  LK-ATD-STATUS          PIC X(12).
001250         05  LK-ATD-HOURS-WORKED    PIC S9(2)V99.
001260         05  LK-ATD-OVERTIME-HOURS  PIC S9(2)V99.
001270         05  LK-ATD-NOTES           PIC X(20).
001280         05  FILLER                 PIC X(02).
001290*
001300     COPY "wspyhsum.cob".
001310     COPY "wspysalc.cob".
001320     COPY "wspyrsum.cob".
001330*
001340 01  WS-SUBPROGRAM-STATUS.
001350     03  WS-SUMM-STATUS             PIC X(01).
001360         88  WS-SUMM-OK                VALUE "S".
001370         88  WS-SUMM-FAILED-PARSING    VALUE "P".
001380     03  WS-CALC-STATUS             PIC X(01).
001390         88  WS-CALC-OK                VALUE "S".
001400         88  WS-CALC-FAILED            VALUE "C".
001410     03  FILLER                     PIC X(01).
001420*
001430* FIELDS MOVED INTO THE REPORT GROUPS BELOW BEFORE EACH GENERATE -
001440* REPORT WRITER SOURCE ITEMS MUST BE WORKING-STORAGE, NOT LINKAGE.
001450 01  WS-SLIP-PRINT-FIELDS.
001460     03  WS-SLIP-PERIOD-START       PIC X(10).
001470     03  WS-SLIP-PERIOD-END         PIC X(10).
001480     03  WS-SLIP-EMP-ID             PIC X(06).
001490     03  WS-SLIP-EMP-NAME           PIC X(30).
001500     03  WS-SLIP-DEPT               PIC X(20).
001510     03  WS-SLIP-DESIG              PIC X(30).
001520     03  WS-SLIP-EMAIL              PIC X(35).
001530     03  WS-SLIP-BANK-ACCT          PIC X(10).
001540     03  WS-SLIP-RUN-DATE           PIC X(10).
001550     03  WS-SLIP-REG-HRS            PIC S9(3)V99  COMP-3.
001560     03  WS-SLIP-OT-HRS             PIC S9(3)V99  COMP-3.
001570     03  WS-SLIP-LEAVE-DAYS         PIC 9(02)     COMP-3.
001580     03  WS-SLIP-HOLIDAY-HRS        PIC S9(3)V99  COMP-3.
001590     03  WS-SLIP-BASE-PAY           PIC S9(7)V99  COMP-3.
001600     03  WS-SLIP-OT-PAY             PIC S9(7)V99  COMP-3.
001610     03  WS-SLIP-ALLOW              PIC S9(7)V99  COMP-3.
001620     03  WS-SLIP-BONUS              PIC S9(7)V99  COMP-3.
001630     03  WS-SLIP-GROSS              PIC S9(7)V99  COMP-3.
001640     03  WS-SLIP-TAX                PIC S9(7)V99  COMP-3.
001650     03  WS-SLIP-FICA               PIC S9(7)V99  COMP-3.
001660     03  WS-SLIP-INSURANCE          PIC S9(7)V99  COMP-3.
001670     03  WS-SLIP-PROVIDENT          PIC S9(7)V99  COMP-3.
001680     03  WS-SLIP-TOTAL-DED          PIC S9(7)V99  COMP-3.
001690     03  WS-SLIP-NET                PIC S9(7)V99  COMP-3.
001700     03  FILLER                     PIC X(01).
001710*
001720 01  WS-RUN-SUMMARY-EDIT-FIELDS.
001730     03  WS-ED-SEQ-NO               PIC ZZZ9.
001740     03  WS-ED-NET-SALARY           PIC Z,ZZZ,ZZ9.99.
001750     03  WS-ED-PROCESSED            PIC ZZZ9.
001760     03  WS-ED-SUCCESSFUL           PIC ZZZ9.
001770     03  WS-ED-FAILED               PIC ZZZ9.
001780     03  WS-ED-PAYROLL              PIC Z,ZZZ,ZZ9.99.
001790     03  FILLER                     PIC X(01).
001800*
001810 REPORT SECTION.
001820*
001830 RD  SALARY-SLIP-REPORT
001840     PAGE LIMIT IS 60 LINES
001850     HEADING 1
001860     FIRST DETAIL 6
001870     LAST DETAIL 56
001880     FOOTING 58.
001890*
001900* 07/18/12 DCN - TKT PR-2951 HEADING WAS CARRYING THE OLD ACME
001910*                MANUFACTURING LETTERHEAD FROM THE PAYROLL REGISTER
001920*                CONVERSION - COMPANY NAME, ADDRESS AND A CENTRED
001930*                SALARY SLIP TITLE NOW PRINT PER THE HR FORMS
001940*                STANDARD.
001950 01  TYPE PAGE HEADING.
001960     02  LINE NUMBER IS 1.
001970         03  COLUMN 1   PIC X(25)
001980             VALUE "TechCorp Industries Inc.".
001990         03  COLUMN 120 PIC X(05) VALUE "PAGE ".
002000         03  COLUMN 126 PIC ZZZ9  SOURCE PAGE-COUNTER.
002010     02  LINE NUMBER IS 2.
002020         03  COLUMN 1   PIC X(46)
002030             VALUE "123 Business Avenue, San Francisco, CA 94102".
002040     02  LINE NUMBER IS 3.
002050         03  COLUMN 61  PIC X(11) VALUE "SALARY SLIP".
002060     02  LINE NUMBER IS 4.
002070         03  COLUMN 1   PIC X(12) VALUE "PAY PERIOD:".
002080         03  COLUMN 14  PIC X(10) SOURCE WS-SLIP-PERIOD-START.
002090         03  COLUMN 25  PIC X(04) VALUE " TO ".
002100         03  COLUMN 29  PIC X(10) SOURCE WS-SLIP-PERIOD-END.
002110     02  LINE NUMBER IS 5.
002120         03  COLUMN 1   PIC X(80) VALUE ALL "-".
002130*
002140 01  SLIP-EMPLOYEE-INFO TYPE DETAIL.
002150     02  LINE NUMBER IS PLUS 1.
002160         03  COLUMN 1   PIC X(21)
002170             VALUE "EMPLOYEE INFORMATION".
002180     02  LINE NUMBER IS PLUS 1.
002190         03  COLUMN 1   PIC X(12) VALUE "EMPLOYEE ID:".
002200         03  COLUMN 14  PIC X(06) SOURCE WS-SLIP-EMP-ID.
002210         03  COLUMN 30  PIC X(09) VALUE "EMP NAME:".
002220         03  COLUMN 40  PIC X(30) SOURCE WS-SLIP-EMP-NAME.
002230     02  LINE NUMBER IS PLUS 1.
002240         03  COLUMN 1   PIC X(11) VALUE "DEPT:".
002250         03  COLUMN 14  PIC X(20) SOURCE WS-SLIP-DEPT.
002260         03  COLUMN 40  PIC X(12) VALUE "DESIGNATION:".
002270         03  COLUMN 53  PIC X(30) SOURCE WS-SLIP-DESIG.
002280     02  LINE NUMBER IS PLUS 1.
002290         03  COLUMN 1   PIC X(06) VALUE "EMAIL:".
002300         03  COLUMN 14  PIC X(35) SOURCE WS-SLIP-EMAIL.
002310         03  COLUMN 52  PIC X(13) VALUE "BANK ACCOUNT:".
002320         03  COLUMN 66  PIC X(10) SOURCE WS-SLIP-BANK-ACCT.
002330*
002340 01  SLIP-HOURS-DETAIL TYPE DETAIL.
002350     02  LINE NUMBER IS PLUS 2.
002360         03  COLUMN 1   PIC X(21)
002370             VALUE "WORKING HOURS SUMMARY".
002380     02  LINE NUMBER IS PLUS 1.
002390         03  COLUMN 1   PIC X(15) VALUE "REGULAR HOURS:".
002400         03  COLUMN 20  PIC ZZ9.99 SOURCE WS-SLIP-REG-HRS.
002410         03  COLUMN 32  PIC X(16) VALUE "OVERTIME HOURS:".
002420         03  COLUMN 50  PIC ZZ9.99 SOURCE WS-SLIP-OT-HRS.
002430     02  LINE NUMBER IS PLUS 1.
002440         03  COLUMN 1   PIC X(12) VALUE "LEAVE DAYS:".
002450         03  COLUMN 20  PIC ZZ9    SOURCE WS-SLIP-LEAVE-DAYS.
002460         03  COLUMN 32  PIC X(20) VALUE "HOLIDAY WORK HOURS:".
002470         03  COLUMN 54  PIC ZZ9.99 SOURCE WS-SLIP-HOLIDAY-HRS.
002480*
002490 01  SLIP-EARNINGS-DETAIL TYPE DETAIL.
002500     02  LINE NUMBER IS PLUS 2.
002510         03  COLUMN 1   PIC X(08) VALUE "EARNINGS".
002520     02  LINE NUMBER IS PLUS 1.
002530         03  COLUMN 1   PIC X(15) VALUE "BASE PAY:".
002540         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-BASE-PAY.
002550     02  LINE NUMBER IS PLUS 1.
002560         03  COLUMN 1   PIC X(15) VALUE "OVERTIME PAY:".
002570         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-OT-PAY.
002580     02  LINE NUMBER IS PLUS 1.
002590         03  COLUMN 1   PIC X(15) VALUE "ALLOWANCES:".
002600         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-ALLOW.
002610     02  LINE NUMBER IS PLUS 1.
002620         03  COLUMN 1   PIC X(15) VALUE "BONUSES:".
002630         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-BONUS.
002640     02  LINE NUMBER IS PLUS 1.
002650         03  COLUMN 1   PIC X(15) VALUE "TOTAL GROSS:".
002660         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-GROSS.
002670*
002680 01  SLIP-DEDUCTIONS-DETAIL TYPE DETAIL.
002690     02  LINE NUMBER IS PLUS 2.
002700         03  COLUMN 1   PIC X(10) VALUE "DEDUCTIONS".
002710     02  LINE NUMBER IS PLUS 1.
002720         03  COLUMN 1   PIC X(15) VALUE "INCOME TAX:".
002730         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-TAX.
002740     02  LINE NUMBER IS PLUS 1.
002750         03  COLUMN 1   PIC X(15) VALUE "FICA:".
002760         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-FICA.
002770     02  LINE NUMBER IS PLUS 1.
002780         03  COLUMN 1   PIC X(15) VALUE "INSURANCE:".
002790         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-INSURANCE.
002800     02  LINE NUMBER IS PLUS 1.
002810         03  COLUMN 1   PIC X(15) VALUE "PROVIDENT FUND:".
002820         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-PROVIDENT.
002830     02  LINE NUMBER IS PLUS 1.
002840         03  COLUMN 1   PIC X(15) VALUE "TOTAL DEDUCT:".
002850         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-TOTAL-DED.
002860*
002870 01  SLIP-NET-DETAIL TYPE DETAIL
002880     NEXT GROUP NEXT PAGE.
002890     02  LINE NUMBER IS PLUS 2.
002900         03  COLUMN 1   PIC X(12) VALUE "NET SALARY:".
002910         03  COLUMN 20  PIC ZZZ,ZZ9.99 SOURCE WS-SLIP-NET.
002920     02  LINE NUMBER IS PLUS 2.
002930         03  COLUMN 1   PIC X(50)
002940             VALUE "** COMPUTER GENERATED - NO SIGNATURE REQUIRED **".
002950     02  LINE NUMBER IS PLUS 1.
002960         03  COLUMN 1   PIC X(16) VALUE "GENERATED ON: ".
002970         03  COLUMN 17  PIC X(10) SOURCE WS-SLIP-RUN-DATE.
002980     02  LINE NUMBER IS PLUS 1.
002990         03  COLUMN 1   PIC X(50)
003000             VALUE "SLIP QUESTIONS - CONTACT HR PAYROLL EXT 4120".
003010*
003020 PROCEDURE DIVISION.
003030*
003040 AA000-MAIN.
003050     PERFORM AA010-OPEN-PY-FILES THRU AA010-EXIT.
003060     PERFORM BB010-READ-HEADER   THRU BB010-EXIT.
003070     PERFORM BB020-READ-DETAIL   THRU BB020-EXIT.
003080     PERFORM BB000-PROCESS-EMPLOYEE THRU BB000-EXIT
003090         UNTIL WS-EOF-HEADER.
003100     PERFORM DD000-PRINT-RUN-SUMMARY THRU DD000-EXIT.
003110     PERFORM ZZ090-CLOSE-PY-FILES THRU ZZ090-EXIT.
003120     STOP RUN.
003130*
003140 AA010-OPEN-PY-FILES.
003150     OPEN INPUT  TSH-HEADER-FILE
003160                 ATD-DETAIL-FILE.
003170     OPEN OUTPUT SLIP-REPORT-FILE
003180                 RUN-SUMMARY-FILE.
003190     INITIATE SALARY-SLIP-REPORT.
003200     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
003210     STRING WS-RUN-DATE-CCYY  DELIMITED BY SIZE
003220            "-"               DELIMITED BY SIZE
003230            WS-RUN-DATE-MM    DELIMITED BY SIZE
003240            "-"               DELIMITED BY SIZE
003250            WS-RUN-DATE-DD    DELIMITED BY SIZE
003260       INTO WS-SLIP-RUN-DATE.
003270     SET WS-NOT-EOF-HEADER TO TRUE.
003280     SET WS-NOT-EOF-DETAIL TO TRUE.
003290     MOVE ZERO TO RUN-TOTAL-PROCESSED
003300                  RUN-TOTAL-SUCCESSFUL
003310                  RUN-TOTAL-FAILED
003320                  RUN-TOTAL-PAYROLL
003330                  WS-RUN-SEQ-NO.
003340 AA010-EXIT.
003350     EXIT.
003360*
003370 BB010-READ-HEADER.
003380     READ TSH-HEADER-FILE
003390         AT END SET WS-EOF-HEADER TO TRUE
003400     END-READ.
003410 BB010-EXIT.
003420     EXIT.
003430*
003440 BB020-READ-DETAIL.
003450     READ ATD-DETAIL-FILE
003460         AT END SET WS-EOF-DETAIL TO TRUE
003470     END-READ.
003480 BB020-EXIT.
003490     EXIT.
003500*
003510* ONE PASS OF THE MAIN LOOP PRICES ONE EMPLOYEE AND MOVES THE
003520* STATUS OF THAT EMPLOYEE INTO THE RUN SUMMARY DETAIL LINE.
003530 BB000-PROCESS-EMPLOYEE.
003540     ADD 1 TO RUN-TOTAL-PROCESSED.
003550     MOVE SPACES TO WS-EMP-STATUS-DESC.
003560     PERFORM BB030-GATHER-DETAIL THRU BB030-EXIT.
003570     CALL "PY110" USING PY-TIMESHEET-HEADER-RECORD
003580                        WS-GATHER-COUNT
003590                        WS-ATTENDANCE-TABLE
003600                        PY-HOURS-SUMMARY-RECORD
003610                        WS-SUMM-STATUS.
003620     IF WS-SUMM-FAILED-PARSING
003630         MOVE "FAILED AT PARSING"    TO WS-EMP-STATUS-DESC
003640         ADD 1 TO RUN-TOTAL-FAILED
003650         PERFORM EE000-WRITE-DETAIL-LINE THRU EE000-EXIT
003660         PERFORM BB010-READ-HEADER THRU BB010-EXIT
003670         GO TO BB000-EXIT
003680     END-IF.
003690     CALL "PY120" USING PY-TIMESHEET-HEADER-RECORD
003700                        PY-HOURS-SUMMARY-RECORD
003710                        PY-SALARY-CALCULATION-RECORD
003720                        WS-CALC-STATUS.
003730     IF WS-CALC-FAILED
003740         MOVE "FAILED AT CALCULATION" TO WS-EMP-STATUS-DESC
003750         ADD 1 TO RUN-TOTAL-FAILED
003760         PERFORM EE000-WRITE-DETAIL-LINE THRU EE000-EXIT
003770         PERFORM BB010-READ-HEADER THRU BB010-EXIT
003780         GO TO BB000-EXIT
003790     END-IF.
003800     PERFORM CC000-PRINT-SLIP THRU CC000-EXIT.
003810     IF SLIP-REPORT-STATUS NOT = "00"
003820         MOVE "FAILED AT GENERATION"  TO WS-EMP-STATUS-DESC
003830         ADD 1 TO RUN-TOTAL-FAILED
003840     ELSE
003850         MOVE "SUCCESS"               TO WS-EMP-STATUS-DESC
003860         ADD 1 TO RUN-TOTAL-SUCCESSFUL
003870         ADD SLC-NET-SALARY TO RUN-TOTAL-PAYROLL
003880     END-IF.
003890     PERFORM EE000-WRITE-DETAIL-LINE THRU EE000-EXIT.
003900     PERFORM BB010-READ-HEADER THRU BB010-EXIT.
003910 BB000-EXIT.
003920     EXIT.
003930*
003940* GATHERS ALL DETAIL RECORDS FOR THE CURRENT HEADER'S EMPLOYEE-ID
003950* USING THE ONE-RECORD LOOK-AHEAD LEFT IN THE ATD-DETAIL-FILE
003960* BUFFER BY THE PRIOR READ.  BOTH FILES MUST ARRIVE IN
003970* EMPLOYEE-ID SEQUENCE.
003980 BB030-GATHER-DETAIL.
003990     MOVE ZERO TO WS-GATHER-COUNT.
004000     PERFORM BB031-GATHER-ONE THRU BB031-EXIT
004010         UNTIL WS-EOF-DETAIL
004020            OR ATD-EMPLOYEE-ID NOT = TSH-EMPLOYEE-ID
004030            OR WS-GATHER-COUNT = 31.
004040 BB030-EXIT.
004050     EXIT.
004060*
004070 BB031-GATHER-ONE.
004080     ADD 1 TO WS-GATHER-COUNT.
004090     MOVE ATD-EMPLOYEE-ID
004100                    TO LK-ATD-EMPLOYEE-ID (WS-GATHER-COUNT).
004110     MOVE ATD-WORK-DATE
004120                    TO LK-ATD-WORK-DATE (WS-GATHER-COUNT).
004130     MOVE ATD-DAY-NAME
004140                    TO LK-ATD-DAY-NAME (WS-GATHER-COUNT).
004150     MOVE ATD-STATUS
004160                    TO LK-ATD-STATUS (WS-GATHER-COUNT).
004170     MOVE ATD-HOURS-WORKED
004180                    TO LK-ATD-HOURS-WORKED (WS-GATHER-COUNT).
004190     MOVE ATD-OVERTIME-HOURS
004200                    TO LK-ATD-OVERTIME-HOURS (WS-GATHER-COUNT).
004210     MOVE ATD-NOTES
004220                    TO LK-ATD-NOTES (WS-GATHER-COUNT).
004230     PERFORM BB020-READ-DETAIL THRU BB020-EXIT.
004240 BB031-EXIT.
004250     EXIT.
004260*
004270* MOVES THE PRICED EMPLOYEE INTO THE REPORT WRITER FIELDS AND
004280* GENERATES THE FIVE DETAIL GROUPS THAT MAKE UP ONE SALARY SLIP.
004290 CC000-PRINT-SLIP.
004300     MOVE TSH-PERIOD-START    TO WS-SLIP-PERIOD-START.
004310     MOVE TSH-PERIOD-END      TO WS-SLIP-PERIOD-END.
004320     MOVE TSH-EMPLOYEE-ID     TO WS-SLIP-EMP-ID.
004330     MOVE TSH-EMPLOYEE-NAME   TO WS-SLIP-EMP-NAME.
004340     MOVE TSH-DEPARTMENT      TO WS-SLIP-DEPT.
004350     MOVE TSH-DESIGNATION     TO WS-SLIP-DESIG.
004360     MOVE TSH-EMAIL           TO WS-SLIP-EMAIL.
004370     MOVE TSH-BANK-ACCOUNT    TO WS-SLIP-BANK-ACCT.
004380     MOVE HSM-REGULAR-HOURS   TO WS-SLIP-REG-HRS.
004390     MOVE HSM-OVERTIME-HOURS  TO WS-SLIP-OT-HRS.
004400     MOVE HSM-LEAVE-DAYS      TO WS-SLIP-LEAVE-DAYS.
004410     MOVE HSM-HOLIDAY-WORK-HOURS
004420                              TO WS-SLIP-HOLIDAY-HRS.
004430     MOVE SLC-BASE-PAY        TO WS-SLIP-BASE-PAY.
004440     MOVE SLC-OVERTIME-PAY    TO WS-SLIP-OT-PAY.
004450     MOVE SLC-ALLOWANCES      TO WS-SLIP-ALLOW.
004460     MOVE SLC-BONUSES         TO WS-SLIP-BONUS.
004470     MOVE SLC-TOTAL-GROSS     TO WS-SLIP-GROSS.
004480     MOVE SLC-INCOME-TAX      TO WS-SLIP-TAX.
004490     MOVE SLC-SOCIAL-SECURITY TO WS-SLIP-FICA.
004500     MOVE SLC-INSURANCE       TO WS-SLIP-INSURANCE.
004510     MOVE SLC-PROVIDENT-FUND  TO WS-SLIP-PROVIDENT.
004520     MOVE SLC-TOTAL-DEDUCTIONS
004530                              TO WS-SLIP-TOTAL-DED.
004540     MOVE SLC-NET-SALARY      TO WS-SLIP-NET.
004550     GENERATE SLIP-EMPLOYEE-INFO.
004560     GENERATE SLIP-HOURS-DETAIL.
004570     GENERATE SLIP-EARNINGS-DETAIL.
004580     GENERATE SLIP-DEDUCTIONS-DETAIL.
004590     GENERATE SLIP-NET-DETAIL.
004600 CC000-EXIT.
004610     EXIT.
004620*
004630* ONE LINE PER EMPLOYEE ON THE RUN SUMMARY - SEQUENCE NUMBER, ID,
004640* NAME, THE OUTCOME OF THE RUN FOR THAT EMPLOYEE, AND THE NET
004650* SALARY WHEN THE EMPLOYEE PRICED SUCCESSFULLY.
004660 EE000-WRITE-DETAIL-LINE.
004670     ADD 1 TO WS-RUN-SEQ-NO.
004680     MOVE WS-RUN-SEQ-NO TO WS-ED-SEQ-NO.
004690     IF WS-EMP-STATUS-DESC = "SUCCESS"
004700         MOVE SLC-NET-SALARY TO WS-ED-NET-SALARY
004710     ELSE
004720         MOVE SPACES TO WS-ED-NET-SALARY
004730     END-IF.
004740     MOVE SPACES TO RUN-PRINT-LINE.
004750     STRING WS-ED-SEQ-NO       DELIMITED BY SIZE
004760            " "                DELIMITED BY SIZE
004770            TSH-EMPLOYEE-ID    DELIMITED BY SIZE
004780            " "                DELIMITED BY SIZE
004790            TSH-EMPLOYEE-NAME  DELIMITED BY SIZE
004800            " "                DELIMITED BY SIZE
004810            WS-EMP-STATUS-DESC DELIMITED BY SIZE
004820            " "                DELIMITED BY SIZE
004830            WS-ED-NET-SALARY   DELIMITED BY SIZE
004840       INTO RUN-PRINT-LINE.
004850     WRITE RUN-PRINT-LINE.
004860 EE000-EXIT.
004870     EXIT.
004880*
004890* GRAND TOTAL LINE WRITTEN ONCE AT THE END OF THE RUN.
004900 DD000-PRINT-RUN-SUMMARY.
004910     MOVE SPACES TO RUN-PRINT-LINE.
004920     STRING "PAYROLL RUN DATE: " DELIMITED BY SIZE
004930            WS-RUN-DATE-CCYY    DELIMITED BY SIZE
004940            "-"                 DELIMITED BY SIZE
004950            WS-RUN-DATE-MM      DELIMITED BY SIZE
004960            "-"                 DELIMITED BY SIZE
004970            WS-RUN-DATE-DD      DELIMITED BY SIZE
004980       INTO RUN-PRINT-LINE.
004990     WRITE RUN-PRINT-LINE.
005000     MOVE RUN-TOTAL-PROCESSED  TO WS-ED-PROCESSED.
005010     MOVE RUN-TOTAL-SUCCESSFUL TO WS-ED-SUCCESSFUL.
005020     MOVE RUN-TOTAL-FAILED     TO WS-ED-FAILED.
005030     MOVE RUN-TOTAL-PAYROLL    TO WS-ED-PAYROLL.
005040     MOVE SPACES TO RUN-PRINT-LINE.
005050     STRING "RUN TOTALS - PROCESSED: " DELIMITED BY SIZE
005060            WS-ED-PROCESSED            DELIMITED BY SIZE
005070            "  SUCCESSFUL: "           DELIMITED BY SIZE
005080            WS-ED-SUCCESSFUL           DELIMITED BY SIZE
005090            "  FAILED: "               DELIMITED BY SIZE
005100            WS-ED-FAILED               DELIMITED BY SIZE
005110            "  TOTAL PAYROLL: "        DELIMITED BY SIZE
005120            WS-ED-PAYROLL              DELIMITED BY SIZE
005130       INTO RUN-PRINT-LINE.
005140     WRITE RUN-PRINT-LINE.
005150 DD000-EXIT.
005160     EXIT.
005170*
005180 ZZ090-CLOSE-PY-FILES.
005190     TERMINATE SALARY-SLIP-REPORT.
005200     CLOSE TSH-HEADER-FILE
005210           ATD-DETAIL-FILE
005220           SLIP-REPORT-FILE
005230           RUN-SUMMARY-FILE.
005240 ZZ090-EXIT.
005250     EXIT.
005260*
