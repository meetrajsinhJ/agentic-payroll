000100*******************************************************************
000110*                                                                  *
000120*   WORKING-STORAGE FOR THE RUN-LEVEL CONTROL SUMMARY              *
000130*        ONE OCCURRENCE PER BATCH RUN OF PY100                     *
000140*                                                                  *
000150*******************************************************************
000160*  NOT A FILE - ACCUMULATED BY PY100 ACROSS THE WHOLE RUN.
000170*
000180* 10/19/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM.
000190*
000200 01  PY-RUN-SUMMARY-COUNTERS.
000210     03  RUN-TOTAL-PROCESSED        PIC 9(04)     COMP.
000220     03  RUN-TOTAL-SUCCESSFUL       PIC 9(04)     COMP.
000230     03  RUN-TOTAL-FAILED           PIC 9(04)     COMP.
000240     03  RUN-TOTAL-PAYROLL          PIC S9(9)V99  COMP-3.
000250     03  FILLER                     PIC X(01).
000260*
