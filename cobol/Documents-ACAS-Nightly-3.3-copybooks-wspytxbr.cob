000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR THE PAYROLL EARNINGS / DEDUCTION         *
000130*        RATE TABLE - HELD AS COMPILED CONSTANTS WITHIN PY120      *
000140*        (THERE IS NO ONLINE MAINTENANCE PROGRAM FOR THIS TABLE)   *
000150*                                                                  *
000160*******************************************************************
000170*  4 PROGRESSIVE INCOME TAX BANDS, FICA, INSURANCE, PROVIDENT FUND
000180*  AND BONUS/ALLOWANCE RULES CURRENT FOR THIS RUN.  THE TABLE IS
000190*  BUILT BY REDEFINING A BLOCK OF VALUE CLAUSES SO THE BANDS CAN
000200*  BE CHANGED IN ONE PLACE WITHOUT TOUCHING THE SEARCH LOGIC.  IF
000210*  THE BANDS EVER CHANGE, RESET THE VALUES BELOW AND RECOMPILE
000220*  PY120 - PAYROLL HAVE BEEN ASKED SEVERAL TIMES FOR A MAINTENANCE
000230*  SCREEN AND HAVE NOT YET FUNDED ONE.
000240*
000250* 11/30/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM.
000260* 03/11/96 TRP - TKT PR-2347 CONFIRMED BANDS WITH PAYROLL SUPERVISOR.
000270*
000280 01  PY-TAX-BAND-VALUES.
000290     03  FILLER               PIC 9(7)V99  COMP-3  VALUE 1000.00.
000300     03  FILLER               PIC V999     COMP-3  VALUE 0.100.
000310     03  FILLER               PIC 9(7)V99  COMP-3  VALUE 3000.00.
000320     03  FILLER               PIC V999     COMP-3  VALUE 0.120.
000330     03  FILLER               PIC 9(7)V99  COMP-3  VALUE 5000.00.
000340     03  FILLER               PIC V999     COMP-3  VALUE 0.220.
000350     03  FILLER               PIC 9(7)V99  COMP-3  VALUE 9999999.99.
000360     03  FILLER               PIC V999     COMP-3  VALUE 0.240.
000370 01  PY-PAYROLL-RATE-TABLE REDEFINES PY-TAX-BAND-VALUES.
000380     03  RTB-TAX-BAND                      OCCURS 4 TIMES.
000390         05  RTB-TAX-BAND-UPPER   PIC 9(7)V99  COMP-3.
000400         05  RTB-TAX-BAND-RATE    PIC V999     COMP-3.
000410 01  PY-PAYROLL-RATE-MISC.
000420     03  RTB-FICA-SS-RATE         PIC V9(4)    COMP-3  VALUE 0.0620.
000430     03  RTB-FICA-MEDICARE-RATE   PIC V9(4)    COMP-3  VALUE 0.0145.
000440     03  RTB-INSURANCE-FLAT       PIC 9(5)V99  COMP-3  VALUE 100.00.
000450     03  RTB-PROVIDENT-FUND-RATE  PIC V99      COMP-3  VALUE 0.05.
000460     03  RTB-FIXED-ALLOWANCE      PIC 9(5)V99  COMP-3  VALUE 500.00.
000470     03  RTB-FULL-MONTH-BONUS     PIC 9(5)V99  COMP-3  VALUE 200.00.
000480     03  RTB-FULL-MONTH-HOURS     PIC 9(3)V99  COMP-3  VALUE 160.00.
000490     03  RTB-HOLIDAY-PREM-RATE    PIC V9       COMP-3  VALUE 0.5.
000500     03  FILLER                   PIC X(01).
000510*
