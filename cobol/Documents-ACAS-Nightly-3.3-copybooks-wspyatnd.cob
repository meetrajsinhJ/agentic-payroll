000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR THE DAILY ATTENDANCE DETAIL              *
000130*        ONE RECORD PER EMPLOYEE PER CALENDAR DAY                  *
000140*        GROUPED BY EMPLOYEE-ID, WORK-DATE WITHIN EMPLOYEE         *
000150*                                                                  *
000160*******************************************************************
000170*  FILE SIZE 67 BYTES.
000180*
000190*  CONTROL-BREAK DETAIL FOR PY100 - THE OLD SYSTEM HELD ONE TIME-
000200*  SHEET PER EMPLOYEE, THIS ONE SORTED DETAIL FILE REPLACES THAT.
000210*
000220* 14/03/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM.
000230* 06/30/03 TRP - TKT PR-2304 ADDED 88-LEVELS FOR STATUS EDIT.
000240*
000250 01  PY-DAILY-ATTENDANCE-RECORD.
000260     03  ATD-EMPLOYEE-ID            PIC X(06).
000270     03  ATD-WORK-DATE              PIC X(10).
000280     03  ATD-WDATE-BRK REDEFINES ATD-WORK-DATE.
000290         05  ATD-WD-YYYY            PIC X(04).
000300         05  FILLER                 PIC X(01).
000310         05  ATD-WD-MM              PIC X(02).
000320         05  FILLER                 PIC X(01).
000330         05  ATD-WD-DD              PIC X(02).
000340     03  ATD-DAY-NAME               PIC X(09).
000350     03  ATD-STATUS                 PIC X(12).
000360         88  ATD-STATUS-PRESENT        VALUE "PRESENT     ".
000370         88  ATD-STATUS-HALF-DAY       VALUE "HALF DAY    ".
000380         88  ATD-STATUS-LEAVE          VALUE "LEAVE       ".
000390         88  ATD-STATUS-HOLIDAY-WORK   VALUE "HOLIDAY WORK".
000400         88  ATD-STATUS-WEEKEND        VALUE "WEEKEND     ".
000410         88  ATD-STATUS-VALID          VALUE "PRESENT     "
000420                                              "HALF DAY    "
000430                                              "LEAVE       "
000440                                              "HOLIDAY WORK"
000450                                              "WEEKEND     ".
000460     03  ATD-HOURS-WORKED           PIC S9(2)V99.
000470     03  ATD-OVERTIME-HOURS         PIC S9(2)V99.
000480     03  ATD-NOTES                  PIC X(20).
000490     03  FILLER                     PIC X(02).
000500*
