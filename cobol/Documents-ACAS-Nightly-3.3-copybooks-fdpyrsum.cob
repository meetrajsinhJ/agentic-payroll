000100*
000110* FD FOR THE RUN-LEVEL CONTROL SUMMARY REPORT.
000120* 05/02/88 VBC - CREATED.
000130* 07/18/12 DCN - TKT PR-2951 WIDENED RUN-PRINT-LINE FROM 80 TO 132 -
000140*                THE TOTALS LINE IN PY100 DD000-PRINT-RUN-SUMMARY WAS
000150*                RUNNING PAST COLUMN 80 AND THE TAIL OF THE TOTAL
000160*                PAYROLL FIGURE WAS GETTING CHOPPED OFF ON STRING.
000170*
000180 FD  RUN-SUMMARY-FILE.
000190 01  RUN-PRINT-LINE                PIC X(132).
000200*
