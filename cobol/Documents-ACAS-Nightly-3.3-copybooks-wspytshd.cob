000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR THE EMPLOYEE TIMESHEET HEADER            *
000130*        ONE RECORD PER EMPLOYEE PER PAY PERIOD                    *
000140*                                                                  *
000150*******************************************************************
000160*  FILE SIZE 162 BYTES (161 DATA + 1 EXPANSION FILLER).
000170*
000180*  THIS LAYOUT MATCHES THE FIXED-WIDTH EXTRACT HR SUPPLY US EACH
000190*  PAY PERIOD, REPLACING THE OLD PER-EMPLOYEE SPREADSHEET DROP.
000200*  RECORDS ARE IN EMPLOYEE-ID SEQUENCE.
000210*
000220* 14/03/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM.
000230* 08/22/91 VBC - ADDED PERIOD-START/END REDEFINES FOR REPORT DATES.
000240* 04/14/04 TRP - TKT PR-2291 CONFIRMED WIDTHS WITH HR EXTRACT SPEC.
000250*
000260 01  PY-TIMESHEET-HEADER-RECORD.
000270     03  TSH-EMPLOYEE-ID            PIC X(06).
000280     03  TSH-EMPLOYEE-NAME          PIC X(30).
000290     03  TSH-DEPARTMENT             PIC X(20).
000300     03  TSH-DESIGNATION            PIC X(30).
000310     03  TSH-EMAIL                  PIC X(35).
000320     03  TSH-BANK-ACCOUNT           PIC X(10).
000330     03  TSH-PERIOD-START           PIC X(10).
000340     03  TSH-PSTART-BRK REDEFINES TSH-PERIOD-START.
000350         05  TSH-PSTART-YYYY        PIC X(04).
000360         05  FILLER                 PIC X(01).
000370         05  TSH-PSTART-MM          PIC X(02).
000380         05  FILLER                 PIC X(01).
000390         05  TSH-PSTART-DD          PIC X(02).
000400     03  TSH-PERIOD-END             PIC X(10).
000410     03  TSH-PEND-BRK REDEFINES TSH-PERIOD-END.
000420         05  TSH-PEND-YYYY          PIC X(04).
000430         05  FILLER                 PIC X(01).
000440         05  TSH-PEND-MM            PIC X(02).
000450         05  FILLER                 PIC X(01).
000460         05  TSH-PEND-DD            PIC X(02).
000470     03  TSH-HOURLY-RATE            PIC S9(3)V99.
000480     03  TSH-OVERTIME-RATE          PIC S9(3)V99.
000490     03  FILLER                     PIC X(01).
000500*
