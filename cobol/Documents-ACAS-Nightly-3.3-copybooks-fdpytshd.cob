000100*
000110* FD FOR THE TIMESHEET HEADER INPUT FILE.
000120* 04/18/88 VBC - CREATED.
000130*
000140 FD  TSH-HEADER-FILE.
000150     COPY "wspytshd.cob".
000160*
