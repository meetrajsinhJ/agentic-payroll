000100*******************************************************************
000110*                                                                  *
000120*   WORKING-STORAGE FOR THE SALARY CALCULATION RESULT              *
000130*        ONE OCCURRENCE PER EMPLOYEE PER RUN                       *
000140*                                                                  *
000150*******************************************************************
000160*  NOT A FILE - BUILT BY PY120 AND PRINTED ON THE SLIP BY PY100.
000170*
000180* 10/19/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM.
000190* 02/02/95 TRP - TKT PR-2318 ADDED CALCULATION-DATE REDEFINES.
000200* 07/18/12 DCN - TKT PR-2951 THE TWO DASH POSITIONS IN THE CALCDATE
000210*                REDEFINES WERE FILLER AND COULD NOT BE MOVED INTO,
000220*                SO PY120 WAS STAMPING THE DATE WITH BLANKS WHERE
000230*                THE DASHES BELONG.  NAMED THE TWO BYTES SO PY120
000240*                CAN PLACE THE DASHES ITSELF.
000250*
000260 01  PY-SALARY-CALCULATION-RECORD.
000270     03  SLC-EMPLOYEE-ID            PIC X(06).
000280     03  SLC-BASE-PAY               PIC S9(7)V99  COMP-3.
000290     03  SLC-OVERTIME-PAY           PIC S9(7)V99  COMP-3.
000300     03  SLC-ALLOWANCES             PIC S9(7)V99  COMP-3.
000310     03  SLC-BONUSES                PIC S9(7)V99  COMP-3.
000320     03  SLC-TOTAL-GROSS            PIC S9(7)V99  COMP-3.
000330     03  SLC-INCOME-TAX             PIC S9(7)V99  COMP-3.
000340     03  SLC-SOCIAL-SECURITY        PIC S9(7)V99  COMP-3.
000350     03  SLC-INSURANCE              PIC S9(7)V99  COMP-3.
000360     03  SLC-PROVIDENT-FUND         PIC S9(7)V99  COMP-3.
000370     03  SLC-OTHER-DEDUCTIONS       PIC S9(7)V99  COMP-3.
000380     03  SLC-TOTAL-DEDUCTIONS       PIC S9(7)V99  COMP-3.
000390     03  SLC-NET-SALARY             PIC S9(7)V99  COMP-3.
000400     03  SLC-CALCULATION-DATE       PIC X(10).
000410     03  SLC-CALCDATE-BRK REDEFINES SLC-CALCULATION-DATE.
000420         05  SLC-CALCDATE-YYYY      PIC X(04).
000430         05  SLC-CALCDATE-SEP1      PIC X(01).
000440         05  SLC-CALCDATE-MM        PIC X(02).
000450         05  SLC-CALCDATE-SEP2      PIC X(01).
000460         05  SLC-CALCDATE-DD        PIC X(02).
000470     03  FILLER                     PIC X(01).
000480*
