000100*
000110* SELECT CLAUSE FOR THE SALARY SLIP REPORT (REPORT WRITER OUTPUT).
000120* 05/02/88 VBC - CREATED.
000130*
000140     SELECT  SLIP-REPORT-FILE  ASSIGN  TO  "SALARY-SLIP-REPORT"
000150             ORGANIZATION  LINE SEQUENTIAL
000160             FILE STATUS   IS  SLIP-REPORT-STATUS.
000170*
