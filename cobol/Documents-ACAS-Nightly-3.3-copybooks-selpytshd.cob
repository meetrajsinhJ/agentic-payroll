000100*
000110* SELECT CLAUSE FOR THE TIMESHEET HEADER INPUT FILE.
000120* 04/18/88 VBC - CREATED.
000130*
000140     SELECT  TSH-HEADER-FILE  ASSIGN  TO  "TIMESHEET-HEADER"
000150             ORGANIZATION  LINE SEQUENTIAL
000160             FILE STATUS   IS  TSH-HEADER-STATUS.
000170*
