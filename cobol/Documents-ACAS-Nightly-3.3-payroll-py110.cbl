000100*******************************************************************
000110*                                                                  *
000120*   PY110 - TIMESHEET SUMMARISER                                   *
000130*        VALIDATES ONE EMPLOYEE'S TIMESHEET HEADER AND DAILY       *
000140*        ATTENDANCE DETAIL AND ROLLS THE DETAIL UP INTO AN HOURS   *
000150*        SUMMARY FOR THE WAGE & TAX CALCULATOR (PY120).            *
000160*                                                                  *
000170*******************************************************************
000180* CALLED BY.......... PY100.
000190* CALLS............... NONE.
000200*
000210* CHANGE LOG.
000220* 06/20/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM.
000230* 02/11/90 VBC - ADDED EMPLOYEE-ID CROSS-CHECK BETWEEN HEADER AND
000240*                DETAIL, PAYROLL WERE GETTING MIS-SORTED DECKS.
000250* 09/19/98 TRP - Y2K TKT PR-1141 NO DATE MATH IN THIS PROGRAM,
000260*                REVIEWED AND NO CHANGE NEEDED.
000270* 06/30/03 TRP - TKT PR-2304 ADDED HOLIDAY-WORK CLASSIFICATION,
000280*                HOLIDAY HOURS NOW ROLLED UP SEPARATELY FOR PY120'S
000290*                HOLIDAY BONUS CALCULATION.
000300* 04/09/08 DCN - TKT PR-2610 RAISED ATTENDANCE TABLE FROM 28 TO 31
000310*                ENTRIES TO COVER A FULL CALENDAR MONTH.
000320* 03/02/12 DCN - TKT PR-2944 HOLIDAY-WORK WAS ROLLING INTO REGULAR
000330*                HOURS AS WELL AS THE HOLIDAY BUCKET, DOUBLE-PAYING
000340*                THE BASE RATE FOR HOLIDAY-WORK DAYS.  REGULAR-HOURS
000350*                NOW COMES FROM PRESENT/HALF-DAY ONLY.  ALSO FIXED
000360*                OVERTIME-HOURS TO ROLL UP OFF EVERY DAY REGARDLESS
000370*                OF STATUS, PER PAYROLL SUPERVISOR - OT WAS BEING
000380*                DROPPED ON HALF-DAY, LEAVE AND WEEKEND RECORDS.
000390* 07/18/12 DCN - TKT PR-2951 HEADER EDIT CHECKED HOURLY-RATE ONLY -
000400*                OVERTIME-RATE WAS SLIPPING THROUGH NON-NUMERIC AND
000410*                NEGATIVE INTO PY120 BEFORE FAILING THERE, WHICH
000420*                REPORTED A CALCULATION FAILURE FOR WHAT IS REALLY
000430*                A BAD TIMESHEET HEADER.  NOW EDITED HERE SO IT
000440*                FAILS AS A PARSING ERROR LIKE HOURLY-RATE DOES.
000450*
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.  PY110.
000480 AUTHOR.  V B CONRAD.
000490 INSTALLATION.  PAYROLL SYSTEMS.
000500 DATE-WRITTEN.  06/20/88.
000510 DATE-COMPILED.
000520 SECURITY.  PAYROLL DEPARTMENT USE ONLY.
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-370.
000570 OBJECT-COMPUTER.  IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630*
000640* 02/11/90 VBC - WS-CROSS-CHECK ADDED WITH THE EMPLOYEE-ID EDIT.
000650 01  WS-MISC-FLAGS.
000660     03  WS-DAY-SUBSCRIPT           PIC 9(03)     COMP.
000670     03  WS-CROSS-CHECK-SW          PIC X(01).
000680         88  WS-CROSS-CHECK-OK         VALUE "Y".
000690         88  WS-CROSS-CHECK-BAD        VALUE "N".
000700     03  FILLER                     PIC X(01).
000710*
000720 01  WS-DATE-FORMATS.
000730     03  WS-TODAY-CCYYMMDD          PIC 9(08).
000740     03  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.
000750         05  WS-TODAY-CCYY          PIC 9(04).
000760         05  WS-TODAY-MM            PIC 9(02).
000770         05  WS-TODAY-DD            PIC 9(02).
000780     03  FILLER                     PIC X(01).
000790*
000800 LINKAGE SECTION.
000810*
000820     COPY "wspytshd.cob".
000830*
000840 01  LK-ATTENDANCE-COUNT            PIC 9(03)     COMP.
000850*
000860 01  LK-ATTENDANCE-TABLE.
000870     03  LK-ATD-ENTRY  OCCURS 31 TIMES INDEXED BY LK-ATD-IDX.
000880         05  LK-ATD-EMPLOYEE-ID     PIC X(06).
000890         05  LK-ATD-WORK-DATE       PIC X(10).
000900         05  LK-ATD-DAY-NAME        PIC X(09).
000910         05  LK-ATD-STATUS          PIC X(12).
000920             88  LK-ATD-PRESENT        VALUE "PRESENT     ".
000930             88  LK-ATD-HALF-DAY       VALUE "HALF DAY    ".
000940             88  LK-ATD-LEAVE          VALUE "LEAVE       ".
000950             88  LK-ATD-HOLIDAY-WORK   VALUE "HOLIDAY WORK".
000960             88  LK-ATD-WEEKEND        VALUE "WEEKEND     ".
000970         05  LK-ATD-HOURS-WORKED    PIC S9(2)V99.
000980         05  LK-ATD-OVERTIME-HOURS  PIC S9(2)V99.
000990         05  LK-ATD-NOTES           PIC X(20).
001000         05  FILLER                 PIC X(02).
001010*
001020     COPY "wspyhsum.cob".
001030*
001040 01  LK-SUMM-STATUS                 PIC X(01).
001050     88  LK-SUMM-OK                    VALUE "S".
001060     88  LK-SUMM-FAILED-PARSING        VALUE "P".
001070*
001080 PROCEDURE DIVISION USING PY-TIMESHEET-HEADER-RECORD
001090                          LK-ATTENDANCE-COUNT
001100                          LK-ATTENDANCE-TABLE
001110                          PY-HOURS-SUMMARY-RECORD
001120                          LK-SUMM-STATUS.
001130*
001140 AA000-MAIN-LOGIC.
001150     SET LK-SUMM-OK TO TRUE.
001160     MOVE TSH-EMPLOYEE-ID TO HSM-EMPLOYEE-ID.
001170     MOVE ZERO            TO HSM-REGULAR-HOURS
001180                              HSM-OVERTIME-HOURS
001190                              HSM-LEAVE-DAYS
001200                              HSM-HOLIDAY-WORK-HOURS.
001210     PERFORM BB100-VALIDATE-HEADER THRU BB100-EXIT.
001220     IF LK-SUMM-FAILED-PARSING
001230         GO TO AA000-EXIT
001240     END-IF.
001250     PERFORM BB300-ACCUMULATE-HOURS THRU BB300-EXIT
001260         VARYING LK-ATD-IDX FROM 1 BY 1
001270         UNTIL LK-ATD-IDX > LK-ATTENDANCE-COUNT.
001280 AA000-EXIT.
001290     GOBACK.
001300*
001310* VALIDATES THE HEADER CARRIES AN EMPLOYEE-ID, A PERIOD AND A
001320* NON-NEGATIVE HOURLY RATE BEFORE ANY HOURS ARE ACCUMULATED.
001330 BB100-VALIDATE-HEADER.
001340     IF TSH-EMPLOYEE-ID = SPACES
001350         SET LK-SUMM-FAILED-PARSING TO TRUE
001360         GO TO BB100-EXIT
001370     END-IF.
001380     IF TSH-PERIOD-START = SPACES OR TSH-PERIOD-END = SPACES
001390         SET LK-SUMM-FAILED-PARSING TO TRUE
001400         GO TO BB100-EXIT
001410     END-IF.
001420     IF TSH-HOURLY-RATE NOT NUMERIC
001430         SET LK-SUMM-FAILED-PARSING TO TRUE
001440         GO TO BB100-EXIT
001450     END-IF.
001460     IF TSH-HOURLY-RATE < ZERO
001470         SET LK-SUMM-FAILED-PARSING TO TRUE
001480         GO TO BB100-EXIT
001490     END-IF.
001500     IF TSH-OVERTIME-RATE NOT NUMERIC
001510         SET LK-SUMM-FAILED-PARSING TO TRUE
001520         GO TO BB100-EXIT
001530     END-IF.
001540     IF TSH-OVERTIME-RATE < ZERO
001550         SET LK-SUMM-FAILED-PARSING TO TRUE
001560         GO TO BB100-EXIT
001570     END-IF.
001580     IF LK-ATTENDANCE-COUNT = ZERO
001590         SET LK-SUMM-FAILED-PARSING TO TRUE
001600     END-IF.
001610 BB100-EXIT.
001620     EXIT.
001630*
001640* ONE PASS OF THIS PARAGRAPH ROLLS UP ONE DAY OF ATTENDANCE.
001650* 06/30/03 TRP - HOLIDAY-WORK ROLLS INTO THE SEPARATE HOLIDAY-WORK-
001660*                HOURS BUCKET SO PY120 CAN PRICE THE 0.5 PREMIUM -
001670*                THE BASE 1X FOR A HOLIDAY-WORK DAY IS NOT PAID
001680*                SEPARATELY, SO IT DOES NOT GO INTO REGULAR-HOURS.
001690* 03/02/12 DCN - OVERTIME-HOURS NOW ROLLS UP OFF EVERY DAY, NOT JUST
001700*                PRESENT AND HOLIDAY-WORK DAYS - SEE CHANGE LOG.
001710 BB300-ACCUMULATE-HOURS.
001720     SET WS-CROSS-CHECK-OK TO TRUE.
001730     IF LK-ATD-EMPLOYEE-ID (LK-ATD-IDX) NOT = TSH-EMPLOYEE-ID
001740         SET WS-CROSS-CHECK-BAD TO TRUE
001750     END-IF.
001760     IF WS-CROSS-CHECK-BAD
001770         SET LK-SUMM-FAILED-PARSING TO TRUE
001780         GO TO BB300-EXIT
001790     END-IF.
001800     ADD LK-ATD-OVERTIME-HOURS (LK-ATD-IDX) TO HSM-OVERTIME-HOURS.
001810     EVALUATE TRUE
001820         WHEN LK-ATD-PRESENT (LK-ATD-IDX)
001830             ADD LK-ATD-HOURS-WORKED (LK-ATD-IDX)
001840                                   TO HSM-REGULAR-HOURS
001850         WHEN LK-ATD-HALF-DAY (LK-ATD-IDX)
001860             ADD LK-ATD-HOURS-WORKED (LK-ATD-IDX)
001870                                   TO HSM-REGULAR-HOURS
001880         WHEN LK-ATD-HOLIDAY-WORK (LK-ATD-IDX)
001890             ADD LK-ATD-HOURS-WORKED (LK-ATD-IDX)
001900                                   TO HSM-HOLIDAY-WORK-HOURS
001910         WHEN LK-ATD-LEAVE (LK-ATD-IDX)
001920             ADD 1                 TO HSM-LEAVE-DAYS
001930         WHEN LK-ATD-WEEKEND (LK-ATD-IDX)
001940             CONTINUE
001950         WHEN OTHER
001960             SET LK-SUMM-FAILED-PARSING TO TRUE
001970     END-EVALUATE.
001980 BB300-EXIT.
001990     EXIT.
002000*
