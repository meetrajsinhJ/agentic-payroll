000100*
000110* SELECT CLAUSE FOR THE DAILY ATTENDANCE DETAIL FILE.
000120* 04/18/88 VBC - CREATED.
000130*
000140     SELECT  ATD-DETAIL-FILE  ASSIGN  TO  "DAILY-ATTENDANCE"
000150             ORGANIZATION  LINE SEQUENTIAL
000160             FILE STATUS   IS  ATD-DETAIL-STATUS.
000170*
