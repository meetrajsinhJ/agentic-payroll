000100*******************************************************************
000110*                                                                  *
000120*   PY120 - WAGE & TAX CALCULATOR                                  *
000130*        TAKES ONE EMPLOYEE'S HOURS SUMMARY AND THE TIMESHEET      *
000140*        HEADER RATES AND COMPUTES GROSS PAY, STATUTORY AND        *
000150*        VOLUNTARY DEDUCTIONS AND NET PAY.                         *
000160*                                                                  *
000170*******************************************************************
000180* CALLED BY.......... PY100.
000190* CALLS............... NONE.
000200*
000210* CHANGE LOG.
000220* 07/05/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM.
000230* 03/11/96 VBC - REVISED TAX BANDS PER FINANCE MEMO 96-14, SEE
000240*                WSPYTXBR FOR THE CURRENT BAND VALUES.
000250* 09/19/98 TRP - Y2K TKT PR-1141 CALCULATION-DATE NOW STORED AS
000260*                AN EIGHT-DIGIT CENTURY DATE, SEE BB900.
000270* 01/25/07 TRP - TKT PR-2347 HOLIDAY BONUS ADDED - HALF-RATE
000280*                PREMIUM ON HOLIDAY-WORKED HOURS, PARAGRAPH CC020.
000290* 11/14/11 DCN - TKT PR-2890 PROVIDENT FUND NOW COMPUTED ON TOTAL
000300*                GROSS RATHER THAN BASE PAY, PER HR RULING.
000310* 07/18/12 DCN - TKT PR-2951 BB900 WAS MOVING YYYY, MM AND DD INTO
000320*                THE CALCDATE REDEFINES BUT LEAVING THE TWO DASH
000330*                POSITIONS BLANK - THEY WERE FILLER AND COULD NOT BE
000340*                ADDRESSED.  WSPYSALC NOW NAMES THOSE TWO BYTES SO
000350*                THE DASHES CAN BE STAMPED, GIVING AN ISO-STYLE
000360*                CCYY-MM-DD CALCULATION-DATE ON THE SLIP.
000370* 07/25/12 DCN - TKT PR-2958 TWO FINANCE FINDINGS.  FIRST, THE
000380*                HOLIDAY PREMIUM WAS PRINTING AS A BONUS - IT IS
000390*                NOW ADDED TO SLC-ALLOWANCES IN CC010, CC020 IS THE
000400*                FULL-MONTH BONUS ONLY.  SECOND, BB900 WAS STAMPING
000410*                CALCULATION-DATE FROM THE TIMESHEET'S OWN PERIOD-
000420*                END DATE INSTEAD OF THE DATE THE RUN EXECUTED - NOW
000430*                ACCEPTED FROM THE SYSTEM CLOCK AND STAMPED FROM
000440*                WS-RUN-DATE-CCYYMMDD.
000450*
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.  PY120.
000480 AUTHOR.  V B CONRAD.
000490 INSTALLATION.  PAYROLL SYSTEMS.
000500 DATE-WRITTEN.  07/05/88.
000510 DATE-COMPILED.
000520 SECURITY.  PAYROLL DEPARTMENT USE ONLY.
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-370.
000570 OBJECT-COMPUTER.  IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630*
000640* 07/18/12 DCN - TKT PR-2951 STANDALONE COUNTER OF HOW MANY
000650*                EMPLOYEES THIS RUN OF PY120 HAS PRICED, FOR
000660*                COMPARISON AGAINST PY100'S RUN-TOTAL-PROCESSED IF
000670*                THE TWO EVER DISAGREE.
000680 77  WS-CALC-CALL-COUNT             PIC 9(05)     COMP VALUE ZERO.
000690*
000700     COPY "wspytxbr.cob".
000710*
000720 01  WS-WORK-FIELDS.
000730     03  WS-TAX-BAND-SUB            PIC 9(01)     COMP.
000740     03  WS-BAND-REMAINING          PIC S9(7)V99  COMP-3.
000750     03  WS-BAND-TAXABLE            PIC S9(7)V99  COMP-3.
000760     03  WS-CALC-OK-SW              PIC X(01).
000770         88  WS-CALC-OK                VALUE "Y".
000780         88  WS-CALC-BAD               VALUE "N".
000790     03  FILLER                     PIC X(01).
000800*
000810 01  WS-RUN-DATE-FIELDS.
000820     03  WS-RUN-DATE-CCYYMMDD       PIC 9(08).
000830     03  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-CCYYMMDD.
000840         05  WS-RUN-DATE-CCYY       PIC 9(04).
000850         05  WS-RUN-DATE-MM         PIC 9(02).
000860         05  WS-RUN-DATE-DD         PIC 9(02).
000870     03  FILLER                     PIC X(01).
000880*
000890 LINKAGE SECTION.
000900*
000910     COPY "wspytshd.cob".
000920     COPY "wspyhsum.cob".
000930     COPY "wspysalc.cob".
000940*
000950 01  LK-CALC-STATUS                 PIC X(01).
000960     88  LK-CALC-OK                    VALUE "S".
000970     88  LK-CALC-FAILED                VALUE "C".
000980*
000990 PROCEDURE DIVISION USING PY-TIMESHEET-HEADER-RECORD
001000                          PY-HOURS-SUMMARY-RECORD
001010                          PY-SALARY-CALCULATION-RECORD
001020                          LK-CALC-STATUS.
001030*
001040 AA000-MAIN-LOGIC.
001050     ADD 1 TO WS-CALC-CALL-COUNT.
001060     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001070     SET LK-CALC-OK TO TRUE.
001080     MOVE TSH-EMPLOYEE-ID TO SLC-EMPLOYEE-ID.
001090     MOVE ZERO TO SLC-BASE-PAY      SLC-OVERTIME-PAY
001100                  SLC-ALLOWANCES    SLC-BONUSES
001110                  SLC-TOTAL-GROSS   SLC-INCOME-TAX
001120                  SLC-SOCIAL-SECURITY
001130                  SLC-INSURANCE     SLC-PROVIDENT-FUND
001140                  SLC-OTHER-DEDUCTIONS
001150                  SLC-TOTAL-DEDUCTIONS SLC-NET-SALARY.
001160     PERFORM BB000-VALIDATE-HOURS THRU BB000-EXIT.
001170     IF LK-CALC-FAILED
001180         GO TO AA000-EXIT
001190     END-IF.
001200     PERFORM CC010-COMPUTE-PAY-AND-ALLOWANCE THRU CC010-EXIT.
001210     PERFORM CC020-COMPUTE-BONUSES THRU CC020-EXIT.
001220     COMPUTE SLC-TOTAL-GROSS ROUNDED =
001230             SLC-BASE-PAY + SLC-OVERTIME-PAY +
001240             SLC-ALLOWANCES + SLC-BONUSES.
001250     PERFORM CC100-COMPUTE-INCOME-TAX THRU CC100-EXIT.
001260     PERFORM CC200-COMPUTE-FICA THRU CC200-EXIT.
001270     PERFORM CC300-COMPUTE-INSURANCE THRU CC300-EXIT.
001280     PERFORM CC400-COMPUTE-PROVIDENT-FUND THRU CC400-EXIT.
001290     COMPUTE SLC-TOTAL-DEDUCTIONS ROUNDED =
001300             SLC-INCOME-TAX + SLC-SOCIAL-SECURITY +
001310             SLC-INSURANCE + SLC-PROVIDENT-FUND +
001320             SLC-OTHER-DEDUCTIONS.
001330     COMPUTE SLC-NET-SALARY ROUNDED =
001340             SLC-TOTAL-GROSS - SLC-TOTAL-DEDUCTIONS.
001350     PERFORM BB900-STAMP-CALC-DATE THRU BB900-EXIT.
001360 AA000-EXIT.
001370     GOBACK.
001380*
001390* REFUSES TO PRICE A TIMESHEET CARRYING NEGATIVE OR UNREASONABLE
001400* HOURS - THESE SHOULD HAVE BEEN CAUGHT BY PY110, THIS IS A
001410* BACK-STOP ONLY.
001420 BB000-VALIDATE-HOURS.
001430     SET WS-CALC-OK TO TRUE.
001440     IF HSM-REGULAR-HOURS < ZERO OR HSM-OVERTIME-HOURS < ZERO
001450         SET WS-CALC-BAD TO TRUE
001460     END-IF.
001470     IF TSH-HOURLY-RATE < ZERO OR TSH-OVERTIME-RATE < ZERO
001480         SET WS-CALC-BAD TO TRUE
001490     END-IF.
001500     IF WS-CALC-BAD
001510         SET LK-CALC-FAILED TO TRUE
001520     END-IF.
001530 BB000-EXIT.
001540     EXIT.
001550*
001560* 11/14/11 DCN - FIXED ALLOWANCE IS PAID IN FULL REGARDLESS OF
001570*                HOURS WORKED, PER PAYROLL POLICY PP-04.
001580* 07/25/12 DCN - TKT PR-2958 HOLIDAY PREMIUM MOVED HERE FROM CC020 -
001590*                IT IS AN ALLOWANCE, NOT A BONUS, SEE CC020 CHANGE
001600*                LOG.  HALF THE HOURLY RATE FOR EVERY HOUR WORKED ON
001610*                A HOLIDAY IS NOW ADDED TO SLC-ALLOWANCES.
001620 CC010-COMPUTE-PAY-AND-ALLOWANCE.
001630     COMPUTE SLC-BASE-PAY ROUNDED =
001640             HSM-REGULAR-HOURS * TSH-HOURLY-RATE.
001650     COMPUTE SLC-OVERTIME-PAY ROUNDED =
001660             HSM-OVERTIME-HOURS * TSH-OVERTIME-RATE.
001670     MOVE RTB-FIXED-ALLOWANCE TO SLC-ALLOWANCES.
001680     IF HSM-HOLIDAY-WORK-HOURS > ZERO
001690         COMPUTE SLC-ALLOWANCES ROUNDED = SLC-ALLOWANCES +
001700                 (HSM-HOLIDAY-WORK-HOURS * TSH-HOURLY-RATE *
001710                  RTB-HOLIDAY-PREM-RATE)
001720     END-IF.
001730 CC010-EXIT.
001740     EXIT.
001750*
001760* FULL-MONTH BONUS IS PAID WHEN REGULAR HOURS REACH THE
001770* FULL-MONTH THRESHOLD IN THE RATE TABLE.
001780* 07/25/12 DCN - TKT PR-2958 HOLIDAY PREMIUM MOVED OUT OF THIS
001790*                PARAGRAPH AND INTO CC010 AS PART OF ALLOWANCES -
001800*                FINANCE POINTED OUT IT WAS PRINTING AS A BONUS ON
001810*                THE SLIP WHEN IT SHOULD BE AN ALLOWANCE LINE.
001820*                SLC-BONUSES IS NOW THE FULL-MONTH BONUS ONLY.
001830 CC020-COMPUTE-BONUSES.
001840     MOVE ZERO TO SLC-BONUSES.
001850     IF HSM-REGULAR-HOURS NOT < RTB-FULL-MONTH-HOURS
001860         ADD RTB-FULL-MONTH-BONUS TO SLC-BONUSES
001870     END-IF.
001880 CC020-EXIT.
001890     EXIT.
001900*
001910* PROGRESSIVE TAX - SEARCHES THE COMPILED RATE TABLE BAND BY
001920* BAND, TAXING ONLY THE SLICE OF GROSS THAT FALLS IN EACH BAND.
001930* 03/11/96 VBC - REWRITTEN TO USE THE WSPYTXBR TABLE RATHER THAN
001940*                HARD-CODED PERCENTAGES.
001950 CC100-COMPUTE-INCOME-TAX.
001960     MOVE ZERO TO SLC-INCOME-TAX.
001970     MOVE SLC-TOTAL-GROSS TO WS-BAND-REMAINING.
001980     PERFORM CC110-TAX-ONE-BAND THRU CC110-EXIT
001990         VARYING WS-TAX-BAND-SUB FROM 1 BY 1
002000         UNTIL WS-TAX-BAND-SUB > 4
002010            OR WS-BAND-REMAINING NOT > ZERO.
002020 CC100-EXIT.
002030     EXIT.
002040*
002050 CC110-TAX-ONE-BAND.
002060     IF WS-TAX-BAND-SUB = 1
002070         COMPUTE WS-BAND-TAXABLE =
002080             RTB-TAX-BAND-UPPER (1)
002090     ELSE
002100         COMPUTE WS-BAND-TAXABLE =
002110             RTB-TAX-BAND-UPPER (WS-TAX-BAND-SUB) -
002120             RTB-TAX-BAND-UPPER (WS-TAX-BAND-SUB - 1)
002130     END-IF.
002140     IF WS-BAND-TAXABLE > WS-BAND-REMAINING
002150         MOVE WS-BAND-REMAINING TO WS-BAND-TAXABLE
002160     END-IF.
002170     IF WS-TAX-BAND-SUB = 4
002180         MOVE WS-BAND-REMAINING TO WS-BAND-TAXABLE
002190     END-IF.
002200     COMPUTE SLC-INCOME-TAX ROUNDED = SLC-INCOME-TAX +
002210             (WS-BAND-TAXABLE * RTB-TAX-BAND-RATE (WS-TAX-BAND-SUB)).
002220     SUBTRACT WS-BAND-TAXABLE FROM WS-BAND-REMAINING.
002230 CC110-EXIT.
002240     EXIT.
002250*
002260* SOCIAL SECURITY PLUS MEDICARE ON TOTAL GROSS.
002270 CC200-COMPUTE-FICA.
002280     COMPUTE SLC-SOCIAL-SECURITY ROUNDED =
002290             SLC-TOTAL-GROSS *
002300             (RTB-FICA-SS-RATE + RTB-FICA-MEDICARE-RATE).
002310 CC200-EXIT.
002320     EXIT.
002330*
002340* FLAT-RATE GROUP INSURANCE DEDUCTION.
002350 CC300-COMPUTE-INSURANCE.
002360     MOVE RTB-INSURANCE-FLAT TO SLC-INSURANCE.
002370 CC300-EXIT.
002380     EXIT.
002390*
002400* 11/14/11 DCN - PROVIDENT FUND NOW ON TOTAL GROSS, SEE CHANGE LOG.
002410 CC400-COMPUTE-PROVIDENT-FUND.
002420     COMPUTE SLC-PROVIDENT-FUND ROUNDED =
002430             SLC-TOTAL-GROSS * RTB-PROVIDENT-FUND-RATE.
002440 CC400-EXIT.
002450     EXIT.
002460*
002470* 09/19/98 TRP - Y2K - CALCULATION-DATE STAMPED FROM THE PERIOD-END
002480*                DATE ON THE HEADER, CENTURY INCLUDED.
002490* 07/18/12 DCN - TKT PR-2951 STAMP THE TWO SEPARATOR BYTES AS WELL,
002500*                SEE WSPYSALC CHANGE LOG - FORMER FILLER COULD NOT
002510*                BE MOVED INTO.
002520* 07/25/12 DCN - TKT PR-2958 CALCULATION-DATE WAS BEING STAMPED FROM
002530*                THE TIMESHEET'S OWN PAY-PERIOD-END DATE, NOT THE
002540*                DATE THIS RUN ACTUALLY EXECUTED - EVERY EMPLOYEE
002550*                ON A GIVEN TIMESHEET GOT THE SAME PERIOD-END DATE
002560*                INSTEAD OF TODAY'S DATE.  NOW STAMPED FROM
002570*                WS-RUN-DATE-CCYYMMDD, ACCEPTED FROM THE SYSTEM
002580*                CLOCK IN AA000-MAIN-LOGIC.
002590 BB900-STAMP-CALC-DATE.
002600     MOVE WS-RUN-DATE-CCYY TO SLC-CALCDATE-YYYY.
002610     MOVE "-"              TO SLC-CALCDATE-SEP1.
002620     MOVE WS-RUN-DATE-MM   TO SLC-CALCDATE-MM.
002630     MOVE "-"              TO SLC-CALCDATE-SEP2.
002640     MOVE WS-RUN-DATE-DD   TO SLC-CALCDATE-DD.
002650 BB900-EXIT.
002660     EXIT.
002670*
