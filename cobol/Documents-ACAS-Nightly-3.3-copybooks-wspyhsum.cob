000100*******************************************************************
000110*                                                                  *
000120*   WORKING-STORAGE FOR THE HOURS SUMMARY                          *
000130*        DERIVED FROM ONE EMPLOYEE'S ATTENDANCE DETAIL             *
000140*                                                                  *
000150*******************************************************************
000160*  NOT A FILE - BUILT BY PY110 AND PASSED ON TO PY120.
000170*
000180* 09/07/88 VBC - CREATED FOR THE HOURLY PAYROLL SYSTEM.
000190*
000200 01  PY-HOURS-SUMMARY-RECORD.
000210     03  HSM-EMPLOYEE-ID            PIC X(06).
000220     03  HSM-REGULAR-HOURS          PIC S9(3)V99  COMP-3.
000230     03  HSM-OVERTIME-HOURS         PIC S9(3)V99  COMP-3.
000240     03  HSM-LEAVE-DAYS             PIC 9(02)     COMP-3.
000250     03  HSM-HOLIDAY-WORK-HOURS     PIC S9(3)V99  COMP-3.
000260     03  FILLER                     PIC X(01).
000270*
