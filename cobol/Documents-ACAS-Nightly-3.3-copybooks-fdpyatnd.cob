000100*
000110* FD FOR THE DAILY ATTENDANCE DETAIL FILE.
000120* 04/18/88 VBC - CREATED.
000130*
000140 FD  ATD-DETAIL-FILE.
000150     COPY "wspyatnd.cob".
000160*
